000100      *
000200      * SLSUBM.CBL
000300      *
000400      * FILE-CONTROL SELECT clauses for the form-submission
000500      * transaction file (input, one record per submission awaiting
000600      * posting) and its rewritten twin (output, same layout, status
000700      * and audit-trail fields updated).
000800      *
000900      * 1989-02-14 rgh  original cut.
001000      * 1996-11-04 kjt  split OUT file out of the I-O open so the
001100      *                 posting run can be re-run against a copy of
001200      *                 the input without clobbering it, ticket
001300      *                 AP-0619.
001400      *
001500       SELECT FORM-SUBMISSION-FILE
001600           ASSIGN TO "SUBMIN"
001700           ORGANIZATION IS LINE SEQUENTIAL
001800           FILE STATUS IS WS-SUBM-FILE-STATUS.
001900
002000       SELECT FORM-SUBMISSION-FILE-OUT
002100           ASSIGN TO "SUBMOUT"
002200           ORGANIZATION IS LINE SEQUENTIAL
002300           FILE STATUS IS WS-SUBM-OUT-FILE-STATUS.
