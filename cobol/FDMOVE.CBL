000100      *
000200      * FDMOVE.CBL
000300      *
000400      * FD and record layout for the inventory movement ledger, one
000500      * record per posted adjustment line.  MV-PERFORMED-AT-BROKEN-OUT
000600      * redefines the CCYYMMDDHHMMSS stamp the same way FDITEM.CBL
000700      * does for the item master's last-movement stamp, for the
000800      * date-range selection this ledger eventually feeds.
000900      *
001000      * 1989-02-14 rgh  original cut, no reference-type field yet --
001100      *                 every movement was assumed a manual
001200      *                 adjustment.
001300      * 1992-03-09 rgh  added MV-REFERENCE-TYPE and MV-REFERENCE-NUMBER
001400      *                 once purchase-receiving and sale-shipping forms
001500      *                 started feeding this ledger, ticket AP-0288.
001600      * 1999-01-11 kjt  Y2K remediation -- MV-PERFORMED-AT widened to a
001700      *                 4-digit year, MV-PERFORMED-AT-BROKEN-OUT added.
001800      *
001900       FD  INVENTORY-MOVEMENT-LEDGER
002000           LABEL RECORDS ARE STANDARD.
002100
002200       01  INVENTORY-MOVEMENT-RECORD.
002300           05  MV-MOVEMENT-ID             PIC X(36).
002400           05  MV-COMPANY-ID              PIC X(20).
002500           05  MV-INVENTORY-ITEM-ID       PIC X(36).
002600           05  MV-FORM-ID                 PIC X(36).
002700           05  MV-FORM-SUBMISSION-ID      PIC X(36).
002800           05  MV-MOVEMENT-TYPE           PIC X(10).
002900               88  MV-TYPE-IN                 VALUE "IN".
003000               88  MV-TYPE-OUT                VALUE "OUT".
003100               88  MV-TYPE-ADJUSTMENT         VALUE "ADJUSTMENT".
003200           05  MV-MOVEMENT-QTY            PIC S9(7) COMP-3.
003300           05  MV-MOVEMENT-UNIT-PRICE     PIC S9(9)V9(2) COMP-3.
003400           05  MV-MOVEMENT-TOTAL-VALUE    PIC S9(11)V9(2) COMP-3.
003500           05  MV-STOCK-BEFORE            PIC S9(7) COMP-3.
003600           05  MV-STOCK-AFTER             PIC S9(7) COMP-3.
003700           05  MV-REFERENCE-NUMBER        PIC X(20).
003800           05  MV-REFERENCE-TYPE          PIC X(20).
003900           05  MV-MOVEMENT-NOTES          PIC X(80).
004000           05  MV-FROM-LOCATION           PIC X(20).
004100           05  MV-TO-LOCATION             PIC X(20).
004200           05  MV-PERFORMED-BY            PIC X(30).
004300           05  MV-PERFORMED-AT            PIC X(14).
004400           05  MV-PERFORMED-AT-BROKEN-OUT REDEFINES MV-PERFORMED-AT.
004500               10  MV-PERFORMED-DATE          PIC 9(8).
004600               10  MV-PERFORMED-TIME          PIC 9(6).
004700           05  FILLER                     PIC X(15).
