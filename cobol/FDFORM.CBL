000100      *
000200      * FDFORM.CBL
000300      *
000400      * FD and record layout for FORM-MASTER-FILE.  This is the
000500      * on-line form-definition record kept for every company-defined
000600      * data-entry form; the posting run only cares about the form's
000700      * name (scanned for inventory keywords) and the optional
000800      * adjustment-type override a form designer may have set.
000900      *
001000      * 1989-02-14 rgh  original cut.
001100      * 1994-06-30 rgh  added FORM-STATUS, was not carried in the
001200      *                 first release, ticket AP-0447.
001300      *
001400       FD  FORM-MASTER-FILE
001500           LABEL RECORDS ARE STANDARD.
001600
001700       01  FORM-RECORD.
001800           05  FORM-ID                    PIC X(36).
001900           05  FORM-COMPANY-ID             PIC X(20).
002000           05  FORM-NAME                  PIC X(60).
002100           05  FORM-STATUS                PIC X(10).
002200               88  FORM-IS-DRAFT              VALUE "DRAFT".
002300               88  FORM-IS-PUBLISHED          VALUE "PUBLISHED".
002400               88  FORM-IS-ARCHIVED           VALUE "ARCHIVED".
002500           05  FORM-ADJ-TYPE-HINT         PIC X(10).
002600           05  FILLER                     PIC X(30).
