000100      *
000200      * SLMOVE.CBL
000300      *
000400      * FILE-CONTROL SELECT clause for the inventory movement ledger.
000500      * Append-only, no key -- every posted movement, in and out, is
000600      * written once and never rewritten, so plain LINE SEQUENTIAL is
000700      * all this file has ever needed.
000800      *
000900      * 1989-02-14 rgh  original cut.
001000      *
001100       SELECT INVENTORY-MOVEMENT-LEDGER
001200           ASSIGN TO "MOVELDGR"
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-MOVE-FILE-STATUS.
