000100      *
000200      * wsitmtbl.cbl
000300      *
000400      * Working-storage table holding the inventory item master in
000500      * memory for the length of the run.  INVENTORY-ITEM-MASTER is
000600      * read once at start-up (1200-LOAD-ITEM-MASTER-TABLE); every
000700      * posting looks the item up in this table, updates the table
000800      * entry in place, and the whole table is spooled back out to
000900      * INVENTORY-ITEM-MASTER-OUT once the run is complete
001000      * (8500-WRITE-ITEM-MASTER-OUT).
001100      *
001200      * 2003-05-19 dmw  written when ORGANIZATION IS INDEXED came out
001300      *                 of every SELECT in this system, ticket AP-1140.
001400      * 2003-09-02 dmw  table widened to 2000 entries, 500 was too
001500      *                 tight for the larger customers, ticket AP-1162.
001600      *
001700       01  WS-ITEM-TABLE-CONTROL.
001800           05  WS-ITEM-TABLE-COUNT        PIC S9(5) COMP VALUE ZERO.
001900           05  WS-ITEM-TABLE-MAX          PIC S9(5) COMP VALUE 2000.
002000           05  WS-ITEM-SEARCH-IDX         PIC S9(5) COMP.
002100           05  WS-ITEM-FOUND-SW           PIC X.
002200               88  WS-ITEM-FOUND                 VALUE "Y".
002300               88  WS-ITEM-NOT-FOUND              VALUE "N".
002400           05  FILLER                     PIC X(05).
002500
002600       01  WS-ITEM-TABLE.
002700           05  WS-ITEM-ENTRY OCCURS 2000 TIMES.
002800               10  WT-ITEM-ID                 PIC X(36).
002900               10  WT-ITEM-COMPANY-ID         PIC X(20).
003000               10  WT-ITEM-SKU                PIC X(30).
003100               10  WT-ITEM-NAME               PIC X(60).
003200               10  WT-ITEM-CATEGORY           PIC X(30).
003300               10  WT-ITEM-UNIT-PRICE         PIC S9(9)V9(2) COMP-3.
003400               10  WT-ITEM-COST-PRICE         PIC S9(9)V9(2) COMP-3.
003500               10  WT-ITEM-SUPPLIER           PIC X(40).
003600               10  WT-ITEM-CURRENT-STOCK      PIC S9(7) COMP-3.
003700               10  WT-ITEM-MINIMUM-STOCK      PIC S9(7) COMP-3.
003800               10  WT-ITEM-MAXIMUM-STOCK      PIC S9(7) COMP-3.
003900               10  WT-ITEM-UOM                PIC X(10).
004000               10  WT-ITEM-WAREHOUSE          PIC X(20).
004100               10  WT-ITEM-LOCATION           PIC X(20).
004200               10  WT-ITEM-STATUS             PIC X(12).
004300               10  WT-ITEM-TOTAL-VALUE        PIC S9(11)V9(2) COMP-3.
004400               10  WT-ITEM-TOTAL-MOVEMENTS    PIC S9(7) COMP-3.
004500               10  WT-ITEM-LAST-MOVEMENT-DATE PIC X(14).
004600               10  FILLER                     PIC X(10).
004700
004800      *
004900      * Search keys set by the caller before PL-LOOK-FOR-ITEM-RECORD.CBL
005000      * is performed -- ID is tried first, SKU is the fallback (Unit 2
005100      * step 2a).
005200      *
005300       01  WS-LOOKUP-ITEM-ID              PIC X(36).
005400       01  WS-LOOKUP-ITEM-SKU             PIC X(30).
