000100      *
000200      * SLFORM.CBL
000300      *
000400      * FILE-CONTROL SELECT clause for the on-line form-definition
000500      * master.  COPY'd into any program that has to resolve a
000600      * FORM-SUBMISSION-RECORD back to the form that shaped it.
000700      *
000800      * 1989-02-14 rgh  original cut, form master read-only in the
000900      *                 posting run.
001000      *
001100       SELECT FORM-MASTER-FILE
001200           ASSIGN TO "FORMMSTR"
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-FORM-FILE-STATUS.
