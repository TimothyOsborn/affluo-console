000100      *
000200      * PROGRAM-ID.  PROCESS-FORM-SUBMISSIONS
000300      *
000400      * IDENTIFICATION DIVISION.
000500      *
000600       IDENTIFICATION DIVISION.
000700       PROGRAM-ID.    PROCESS-FORM-SUBMISSIONS.
000800       AUTHOR.        R G HARMON.
000900       INSTALLATION.  DATA PROCESSING.
001000       DATE-WRITTEN.  02/14/1989.
001100       DATE-COMPILED.
001200       SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001300      *
001400      *****************************************************************
001500      *                                                                *
001600      *   THIS IS THE NIGHTLY DRIVER FOR THE ON-LINE FORM SUBMISSION  *
001700      *   QUEUE.  IT READS EVERY FORM-SUBMISSION-RECORD LEFT PENDING  *
001800      *   BY THE DATA-ENTRY FRONT END, WORKS OUT WHICH ONES ARE       *
001900      *   INVENTORY-ADJUSTMENT FORMS, AND POSTS THE ITEM LINES ON     *
002000      *   THOSE FORMS AGAINST THE ITEM MASTER, WRITING ONE MOVEMENT   *
002100      *   LEDGER RECORD PER LINE POSTED.  EVERY SUBMISSION READ COMES *
002200      *   BACK OUT ON FORM-SUBMISSION-FILE-OUT MARKED PROCESSED,      *
002300      *   FAILED OR LEFT ALONE, AND A COMPANY-BY-COMPANY CONTROL      *
002400      *   REPORT IS RUN AT THE END OF THE JOB.                        *
002500      *                                                                *
002600      *****************************************************************
002700      *
002800      *                     C H A N G E   L O G
002900      *
003000      * 1989-02-14 rgh  original cut.  one company, one form, one item
003100      *                 line per submission -- the front end did not
003200      *                 support multi-line forms yet.
003300      * 1990-07-02 rgh  form name keyword test widened past the literal
003400      *                 word "inventory", ticket AP-0166.
003500      * 1991-08-22 rgh  added the multi-line WS-ADJ-LINE table so a
003600      *                 single submission can post several skus at
003700      *                 once, ticket AP-0201.
003800      * 1992-03-09 rgh  movement ledger now carries MV-REFERENCE-TYPE
003900      *                 and MV-REFERENCE-NUMBER back to the submission
004000      *                 that caused it, ticket AP-0288.
004100      * 1994-06-30 rgh  form and item master both picked up a status
004200      *                 byte, carried straight through this run,
004300      *                 ticket AP-0447.
004400      * 1996-11-04 kjt  submission file split into an IN copy and an
004500      *                 OUT copy, and the OUT copy now carries a
004600      *                 detail table of every line actually posted,
004700      *                 ticket AP-0619.
004800      * 1998-11-30 kjt  Y2K SWEEP -- run date/time no longer trusted
004900      *                 to be 19-something, see 1150-GET-RUN-DATE-TIME.
005000      *                 old MOVE "19" TO ... windowing removed, was
005100      *                 going to snap over to 1900 on 01/01/2000.
005200      * 1999-01-11 kjt  Y2K sweep continued into FDITEM.CBL/FDMOVE.CBL,
005300      *                 date fields widened to CCYYMMDD.
005400      * 2003-05-19 dmw  ITEM MASTER AND FORM MASTER BOTH DROPPED
005500      *                 ORGANIZATION IS INDEXED WHEN THE SHOP MOVED
005600      *                 OFF THE OLD REGIONAL COMPILER -- REPLACEMENT
005700      *                 HAS NO ISAM HANDLER.  BOTH ARE NOW LOADED
005800      *                 WHOLE INTO WORKING STORAGE AT THE TOP OF THE
005900      *                 RUN AND SEARCHED BY HAND, TICKET AP-1140.
006000      * 2003-09-02 dmw  item lookup now falls back to a scan by sku
006100      *                 when the id search misses, ticket AP-1162.
006200      * 2006-04-11 dmw  added the maximum-stock warning message, ticket
006300      *                 AP-1305.  does not stop the posting, just
006400      *                 flags it on the console log.
006500      * 2011-02-08 smt  end-of-run report fixes, ticket AP-1420 --
006600      *                 7100-COMPANY-BREAK was moving the company id
006700      *                 straight into the 01-level COMPANY-TOTAL-LINE,
006800      *                 which wipes out its own printed labels on
006900      *                 every company break (group move re-inits the
007000      *                 whole record).  moves into the new elementary
007100      *                 CT-COMPANY-ID instead.  also added a company
007200      *                 id heading line ahead of each company's detail
007300      *                 rows (7050-PRINT-COMPANY-HEADING) and a LNS
007400      *                 column on the detail line per the auditors'
007500      *                 request.
007600      * 2011-03-14 smt  ticket AP-1421 -- the item and form table
007700      *                 lookups were coming back one row past the
007800      *                 actual match (PERFORM VARYING bumps the index
007900      *                 again after the scan paragraph sets the found
008000      *                 switch and before the UNTIL is re-tested), so
008100      *                 every successful lookup posted against the
008200      *                 wrong table entry.  fixed in
008300      *                 PL-LOOK-FOR-ITEM-RECORD.CBL and
008400      *                 PL-LOOK-FOR-FORM-RECORD.CBL.  also fixed
008500      *                 7000-PRINT-SUBMISSION-LINE so a submission
008600      *                 that posts a line and then hard-fails still
008700      *                 gets its value into the company total (it was
008800      *                 already in the grand total), and put
008900      *                 submissions-read and movement-lines-posted on
009000      *                 the console log at end of run since neither
009100      *                 run total ever showed up anywhere.
009200      *
009300       ENVIRONMENT DIVISION.
009400       CONFIGURATION SECTION.
009500       SPECIAL-NAMES.
009600           C01 IS TOP-OF-FORM
009700           CLASS LOWER-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
009800           UPSI-0 ON STATUS IS WS-DETAIL-REPORT-SW
009900                  OFF STATUS IS WS-SUMMARY-REPORT-SW.
010000      *
010100       INPUT-OUTPUT SECTION.
010200       FILE-CONTROL.
010300      *
010400           COPY "SLSUBM.CBL".
010500           COPY "SLFORM.CBL".
010600           COPY "SLITEM.CBL".
010700           COPY "SLMOVE.CBL".
010800      *
010900           SELECT PRINTER-FILE
011000                  ASSIGN TO "RPTFILE"
011100                  ORGANIZATION IS LINE SEQUENTIAL
011200                  FILE STATUS IS WS-PRINTER-FILE-STATUS.
011300      *
011400       DATA DIVISION.
011500       FILE SECTION.
011600      *
011700           COPY "FDSUBM.CBL".
011800           COPY "FDFORM.CBL".
011900           COPY "FDITEM.CBL".
012000           COPY "FDMOVE.CBL".
012100      *
012200       FD  PRINTER-FILE
012300           LABEL RECORDS ARE OMITTED.
012400       01  PRINTER-RECORD                 PIC X(100).
012500      *
012600       WORKING-STORAGE SECTION.
012700      *
012800           COPY "wsfmtbl.cbl".
012900           COPY "wsitmtbl.cbl".
013000           COPY "wsadjust.cbl".
013100      *
013200      * File status and end-of-file switches.
013300      *
013400       01  WS-FILE-STATUS-AREA.
013500           05  WS-FORM-FILE-STATUS        PIC XX.
013600           05  WS-SUBM-FILE-STATUS        PIC XX.
013700           05  WS-SUBM-OUT-FILE-STATUS    PIC XX.
013800           05  WS-ITEM-FILE-STATUS        PIC XX.
013900           05  WS-ITEM-OUT-FILE-STATUS    PIC XX.
014000           05  WS-MOVE-FILE-STATUS        PIC XX.
014100           05  WS-PRINTER-FILE-STATUS     PIC XX.
014200           05  FILLER                     PIC X(05).
014300
014400       01  WS-END-OF-SUBM-FILE-SW         PIC X VALUE "N".
014500           88  WS-END-OF-SUBM-FILE            VALUE "Y".
014600
014700       01  WS-FORM-EOF-SW                 PIC X VALUE "N".
014800           88  WS-FORM-END-OF-FILE            VALUE "Y".
014900
015000       01  WS-ITEM-EOF-SW                 PIC X VALUE "N".
015100           88  WS-ITEM-END-OF-FILE            VALUE "Y".
015200
015300       01  WS-DETAIL-REPORT-SW            PIC X.
015400       01  WS-SUMMARY-REPORT-SW           PIC X.
015500
015600      *
015700      * Report layout -- company control-break, one line per
015800      * submission processed, a total line per company and a grand
015900      * total line at the end of the run.  Same shape this shop has
016000      * used for its other end-of-run reports for years.
016100      *
016200       01  TITLE-LINE.
016300           05  FILLER                     PIC X(25) VALUE SPACES.
016400           05  FILLER                     PIC X(34)
016500                       VALUE "INVENTORY ADJUSTMENT POSTING RUN".
016600           05  FILLER                     PIC X(26) VALUE SPACES.
016700           05  FILLER                     PIC X(05) VALUE "PAGE:".
016800           05  TL-PAGE-NUMBER             PIC 9(04) VALUE 0.
016900
017000       01  HEADING-1.
017100           05  FILLER                     PIC X(20) VALUE "COMPANY".
017200           05  FILLER                     PIC X(20) VALUE "SUBMISSION".
017300           05  FILLER                     PIC X(12) VALUE "FORM".
017400           05  FILLER                     PIC X(12) VALUE "TYPE".
017500           05  FILLER                     PIC X(03) VALUE "LNS".
017600           05  FILLER                     PIC X(10) VALUE "RESULT".
017700           05  FILLER                     PIC X(18) VALUE "MESSAGE".
017800
017900       01  HEADING-2.
018000           05  FILLER                     PIC X(20)
018100                       VALUE "====================".
018200           05  FILLER                     PIC X(20)
018300                       VALUE "====================".
018400           05  FILLER                     PIC X(12)
018500                       VALUE "============".
018600           05  FILLER                     PIC X(12)
018700                       VALUE "============".
018800           05  FILLER                     PIC X(03)
018900                       VALUE "===".
019000           05  FILLER                     PIC X(10)
019100                       VALUE "==========".
019200           05  FILLER                     PIC X(18)
019300                       VALUE "==================".
019400
019500      *
019600      * D-LINE-COUNT carries the number of item lines actually
019700      * posted off the submission, ticket AP-1420 -- the auditors
019800      * asked for a per-submission line count on the run report
019900      * after a multi-line correction that they had no easy way to
020000      * spot from the detail line alone.
020100      *
020200       01  DETAIL-1.
020300           05  D-COMPANY-ID               PIC X(20).
020400           05  D-SUBMISSION-ID            PIC X(20).
020500           05  D-FORM-ID                  PIC X(12).
020600           05  D-ADJ-TYPE                 PIC X(12).
020700           05  D-LINE-COUNT               PIC ZZ9.
020800           05  D-RESULT                   PIC X(10).
020900           05  D-MESSAGE                  PIC X(18).
021000           05  FILLER                     PIC X(05).
021100
021200      *
021300      * CT-COMPANY-ID is an elementary field, not FILLER, so the
021400      * company id can be moved into it on its own -- 7100-COMPANY-
021500      * BREAK used to MOVE straight into the 01-level COMPANY-TOTAL-
021600      * LINE, which under a group move re-initializes the whole
021700      * record and wipes every literal FILLER in it, ticket AP-1420.
021800      *
021900       01  COMPANY-TOTAL-LINE.
022000           05  CT-COMPANY-ID              PIC X(20).
022100           05  FILLER                     PIC X(24) VALUE
022200                       "COMPANY TOTAL PROCESSED".
022300           05  CT-PROCESSED               PIC ZZZ,ZZ9.
022400           05  FILLER                     PIC X(03) VALUE " F=".
022500           05  CT-FAILED                  PIC ZZZ,ZZ9.
022600           05  FILLER                     PIC X(03) VALUE " S=".
022700           05  CT-SKIPPED                 PIC ZZZ,ZZ9.
022800           05  FILLER                     PIC X(08) VALUE " VALUE=".
022900           05  CT-VALUE                   PIC ZZZ,ZZZ,ZZ9.99-.
023000
023100       01  GRAND-TOTAL-LINE.
023200           05  FILLER                     PIC X(20) VALUE SPACES.
023300           05  FILLER                     PIC X(24) VALUE
023400                       "RUN TOTAL     PROCESSED".
023500           05  GT-PROCESSED               PIC ZZZ,ZZ9.
023600           05  FILLER                     PIC X(03) VALUE " F=".
023700           05  GT-FAILED                  PIC ZZZ,ZZ9.
023800           05  FILLER                     PIC X(03) VALUE " S=".
023900           05  GT-SKIPPED                 PIC ZZZ,ZZ9.
024000           05  FILLER                     PIC X(08) VALUE " VALUE=".
024100           05  GT-VALUE                   PIC ZZZ,ZZZ,ZZ9.99-.
024200
024300      *
024400      * Company id heading line -- printed once ahead of the first
024500      * detail row under each company, so a reader flipping through
024600      * the run report does not have to hunt the company id back out
024700      * of the detail lines or wait for the total line at the
024800      * bottom, ticket AP-1420.
024900      *
025000       01  COMPANY-HEADING-LINE.
025100           05  FILLER                     PIC X(20) VALUE SPACES.
025200           05  FILLER                     PIC X(11) VALUE
025300                       "COMPANY ID:".
025400           05  CH-COMPANY-ID              PIC X(20).
025500           05  FILLER                     PIC X(43) VALUE SPACES.
025600
025700       01  WS-PRINTED-LINES               PIC 99 COMP.
025800           88  WS-PAGE-FULL                   VALUE 55 THROUGH 99.
025900
026000       77  WS-PAGE-NUMBER                 PIC 9(4) COMP.
026100       77  WS-FORM-TABLE-IDX              PIC S9(5) COMP.
026200       77  WS-ITEM-TABLE-IDX              PIC S9(5) COMP.
026300
026400      *
026500      * Edit fields for the two run totals that never made it onto
026600      * the printed report -- submissions read and movement lines
026700      * posted go to the console log instead, ticket AP-1420.
026800      *
026900       77  WS-CT-READ-EDIT                PIC ZZZ,ZZ9.
027000       77  WS-CT-LINES-EDIT               PIC ZZZ,ZZ9.
027100      *
027200      *****************************************************************
027300      *
027400       PROCEDURE DIVISION.
027500      *
027600       0000-MAIN-PROCESS.
027700      *
027800           PERFORM 1000-INITIALIZE-RUN
027900               THRU 1000-EXIT.
028000
028100           PERFORM 2000-PROCESS-ONE-SUBMISSION
028200               THRU 2000-EXIT
028300               UNTIL WS-END-OF-SUBM-FILE.
028400
028500           PERFORM 8000-PRINT-GRAND-TOTALS
028600               THRU 8000-EXIT.
028700
028800           PERFORM 9000-TERMINATE-RUN
028900               THRU 9000-EXIT.
029000
029100           STOP RUN.
029200      *
029300      *-----------------------------------------------------------------
029400      * 1000 SERIES - RUN INITIALIZATION.
029500      *-----------------------------------------------------------------
029600       1000-INITIALIZE-RUN.
029700      *
029800           OPEN INPUT  FORM-MASTER-FILE
029900           OPEN INPUT  INVENTORY-ITEM-MASTER
030000           OPEN OUTPUT INVENTORY-ITEM-MASTER-OUT
030100           OPEN INPUT  FORM-SUBMISSION-FILE
030200           OPEN OUTPUT FORM-SUBMISSION-FILE-OUT
030300           OPEN OUTPUT INVENTORY-MOVEMENT-LEDGER
030400           OPEN OUTPUT PRINTER-FILE.
030500
030600           MOVE ZERO TO WS-PAGE-NUMBER
030700           MOVE ZERO TO WS-PRINTED-LINES
030800           MOVE "Y" TO WS-FIRST-SUBMISSION-SW
030900
031000           PERFORM 1100-LOAD-FORM-MASTER-TABLE THRU 1100-EXIT.
031100           PERFORM 1200-LOAD-ITEM-MASTER-TABLE THRU 1200-EXIT.
031200           PERFORM 1150-GET-RUN-DATE-TIME       THRU 1150-EXIT.
031300
031400           PERFORM 7000-PRINT-HEADINGS THRU 7000-HEADINGS-EXIT.
031500
031600           PERFORM 1900-READ-SUBMISSION-RECORD THRU 1900-EXIT.
031700      *
031800       1000-EXIT.
031900           EXIT.
032000      *
032100      * Read the whole form master into WS-FORM-TABLE, lower-casing
032200      * the form name once here instead of every time a submission
032300      * needs to test it -- 1990-07-02 rgh.
032400      *
032500       1100-LOAD-FORM-MASTER-TABLE.
032600      *
032700           MOVE ZERO TO WS-FORM-TABLE-COUNT
032800           READ FORM-MASTER-FILE
032900               AT END MOVE "Y" TO WS-FORM-EOF-SW.
033000
033100           PERFORM 1110-STORE-ONE-FORM-ENTRY
033200               UNTIL WS-FORM-END-OF-FILE.
033300      *
033400       1100-EXIT.
033500           EXIT.
033600      *
033700       1110-STORE-ONE-FORM-ENTRY.
033800      *
033900           ADD 1 TO WS-FORM-TABLE-COUNT
034000           MOVE FORM-ID              TO WT-FORM-ID (WS-FORM-TABLE-COUNT)
034100           MOVE FORM-COMPANY-ID  TO WT-FORM-COMPANY-ID (WS-FORM-TABLE-COUNT)
034200           MOVE FORM-NAME            TO WT-FORM-NAME (WS-FORM-TABLE-COUNT)
034300           MOVE FORM-NAME            TO WT-FORM-NAME-LOWER (WS-FORM-TABLE-COUNT)
034400           INSPECT WT-FORM-NAME-LOWER (WS-FORM-TABLE-COUNT)
034500               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034600                       TO "abcdefghijklmnopqrstuvwxyz"
034700           MOVE FORM-STATUS          TO WT-FORM-STATUS (WS-FORM-TABLE-COUNT)
034800           MOVE FORM-ADJ-TYPE-HINT
034900                                     TO WT-FORM-ADJ-TYPE-HINT (WS-FORM-TABLE-COUNT)
035000
035100           READ FORM-MASTER-FILE
035200               AT END MOVE "Y" TO WS-FORM-EOF-SW.
035300      *
035400      * Read the whole item master into WS-ITEM-TABLE -- see the
035500      * 2003-05-19 change log entry above, this replaces the keyed
035600      * READ this program used to do against ORGANIZATION IS INDEXED.
035700      *
035800       1200-LOAD-ITEM-MASTER-TABLE.
035900      *
036000           MOVE ZERO TO WS-ITEM-TABLE-COUNT
036100           READ INVENTORY-ITEM-MASTER
036200               AT END MOVE "Y" TO WS-ITEM-EOF-SW.
036300
036400           PERFORM 1210-STORE-ONE-ITEM-ENTRY
036500               UNTIL WS-ITEM-END-OF-FILE.
036600      *
036700       1200-EXIT.
036800           EXIT.
036900      *
037000       1210-STORE-ONE-ITEM-ENTRY.
037100      *
037200           ADD 1 TO WS-ITEM-TABLE-COUNT
037300           MOVE IT-ITEM-ID          TO WT-ITEM-ID (WS-ITEM-TABLE-COUNT)
037400           MOVE IT-COMPANY-ID       TO WT-ITEM-COMPANY-ID (WS-ITEM-TABLE-COUNT)
037500           MOVE IT-SKU              TO WT-ITEM-SKU (WS-ITEM-TABLE-COUNT)
037600           MOVE IT-ITEM-NAME        TO WT-ITEM-NAME (WS-ITEM-TABLE-COUNT)
037700           MOVE IT-CATEGORY         TO WT-ITEM-CATEGORY (WS-ITEM-TABLE-COUNT)
037800           MOVE IT-UNIT-PRICE       TO WT-ITEM-UNIT-PRICE (WS-ITEM-TABLE-COUNT)
037900           MOVE IT-COST-PRICE       TO WT-ITEM-COST-PRICE (WS-ITEM-TABLE-COUNT)
038000           MOVE IT-SUPPLIER         TO WT-ITEM-SUPPLIER (WS-ITEM-TABLE-COUNT)
038100           MOVE IT-CURRENT-STOCK    TO WT-ITEM-CURRENT-STOCK (WS-ITEM-TABLE-COUNT)
038200           MOVE IT-MINIMUM-STOCK    TO WT-ITEM-MINIMUM-STOCK (WS-ITEM-TABLE-COUNT)
038300           MOVE IT-MAXIMUM-STOCK    TO WT-ITEM-MAXIMUM-STOCK (WS-ITEM-TABLE-COUNT)
038400           MOVE IT-UNIT-OF-MEASURE  TO WT-ITEM-UOM (WS-ITEM-TABLE-COUNT)
038500           MOVE IT-WAREHOUSE        TO WT-ITEM-WAREHOUSE (WS-ITEM-TABLE-COUNT)
038600           MOVE IT-LOCATION         TO WT-ITEM-LOCATION (WS-ITEM-TABLE-COUNT)
038700           MOVE IT-ITEM-STATUS      TO WT-ITEM-STATUS (WS-ITEM-TABLE-COUNT)
038800           MOVE IT-TOTAL-VALUE      TO WT-ITEM-TOTAL-VALUE (WS-ITEM-TABLE-COUNT)
038900           MOVE IT-TOTAL-MOVEMENTS
039000                                 TO WT-ITEM-TOTAL-MOVEMENTS (WS-ITEM-TABLE-COUNT)
039100           MOVE IT-LAST-MOVEMENT-DATE
039200                                 TO WT-ITEM-LAST-MOVEMENT-DATE (WS-ITEM-TABLE-COUNT)
039300
039400           READ INVENTORY-ITEM-MASTER
039500               AT END MOVE "Y" TO WS-ITEM-EOF-SW.
039600      *
039700      * Run date/time -- captured once, windowed off a two-digit
039800      * ACCEPT FROM DATE year the way this shop has done it since the
039900      * 1998 Y2K sweep.  Stamped onto every submission and every
040000      * movement this run touches.
040100      *
040200       1150-GET-RUN-DATE-TIME.
040300      *
040400           ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE
040500           ACCEPT WS-SYSTEM-TIME-HHMMSSHS FROM TIME
040600
040700           IF WS-SYS-YY < 50
040800               COMPUTE WS-CDT-CCYY = 2000 + WS-SYS-YY
040900           ELSE
041000               COMPUTE WS-CDT-CCYY = 1900 + WS-SYS-YY.
041100
041200           STRING WS-CDT-CCYY   WS-SYS-MM  WS-SYS-DD
041300                  WS-SYS-HH     WS-SYS-MIN WS-SYS-SS
041400                  DELIMITED BY SIZE INTO WS-CDT-STAMP-14.
041500      *
041600       1150-EXIT.
041700           EXIT.
041800      *
041900      * Prime read / next read of FORM-SUBMISSION-FILE.
042000      *
042100       1900-READ-SUBMISSION-RECORD.
042200      *
042300           READ FORM-SUBMISSION-FILE
042400               AT END MOVE "Y" TO WS-END-OF-SUBM-FILE-SW.
042500      *
042600       1900-EXIT.
042700           EXIT.
042800      *
042900      *-----------------------------------------------------------------
043000      * 2000 SERIES - UNIT 1, ONE FORM SUBMISSION.
043100      *-----------------------------------------------------------------
043200       2000-PROCESS-ONE-SUBMISSION.
043300      *
043400           ADD 1 TO WS-CT-SUBMISSIONS-READ
043500           MOVE "N"       TO WS-HARD-ERROR-SW
043600           MOVE ZERO      TO WS-ADJ-LINE-COUNT
043700           MOVE ZERO      TO WS-SUBMISSION-VALUE
043800           MOVE "SKIPPED" TO WS-RESULT-STATUS
043900           MOVE SPACES    TO WS-HARD-ERROR-MESSAGE
044000
044100           MOVE FS-FORM-ID TO WS-LOOKUP-FORM-ID
044200           PERFORM 2100-LOOK-FOR-FORM-RECORD THRU 2100-EXIT.
044300
044400           IF WS-FORM-NOT-FOUND
044500               MOVE "FORM RECORD NOT FOUND" TO WS-HARD-ERROR-MESSAGE
044600               ADD 1 TO WS-CT-SUBMISSIONS-SKIPPED
044700               GO TO 2800-FINISH-SUBMISSION.
044800
044900           PERFORM 2200-TEST-INVENTORY-FORM THRU 2200-EXIT.
045000
045100           IF WS-KEYWORD-NOT-FOUND
045200               MOVE "NOT AN INVENTORY-ADJUSTMENT FORM" TO WS-HARD-ERROR-MESSAGE
045300               ADD 1 TO WS-CT-SUBMISSIONS-SKIPPED
045400               GO TO 2800-FINISH-SUBMISSION.
045500
045600           PERFORM 2300-DETERMINE-ADJUSTMENT-TYPE THRU 2300-EXIT.
045700           PERFORM 2400-EXTRACT-ADJUSTMENT-LINES   THRU 2400-EXIT.
045800
045900           IF WS-ADJ-LINE-COUNT EQUAL ZERO
046000               MOVE "SUBMISSION HAS NO ITEM LINES TO POST" TO
046100                                                  WS-HARD-ERROR-MESSAGE
046200               ADD 1 TO WS-CT-SUBMISSIONS-SKIPPED
046300               GO TO 2800-FINISH-SUBMISSION.
046400
046500           PERFORM 2500-BUILD-ADJUSTMENT-REQUEST THRU 2500-EXIT.
046600           PERFORM 3000-POST-ADJUSTMENT-REQUEST  THRU 3000-EXIT.
046700      *
046800       2800-FINISH-SUBMISSION.
046900      *
047000           PERFORM 3900-REWRITE-SUBMISSION-RECORD THRU 3900-EXIT.
047100           PERFORM 7000-PRINT-SUBMISSION-LINE      THRU 7000-EXIT.
047200      *
047300       2000-EXIT.
047400           PERFORM 1900-READ-SUBMISSION-RECORD THRU 1900-EXIT.
047500      *
047600      * BR-1 -- an inventory-adjustment form is recognized by keyword
047700      * in its (lower-cased) form name.  Widened past the single word
047800      * "inventory" back in 1990, ticket AP-0166.
047900      *
048000       2200-TEST-INVENTORY-FORM.
048100      *
048200           MOVE "N" TO WS-KEYWORD-FOUND-SW
048300           MOVE WT-FORM-NAME-LOWER (WS-FORM-SEARCH-IDX) TO WS-SCAN-FIELD
048400
048500           MOVE "inventory" TO WS-SCAN-KEYWORD
048600           PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
048700
048800           IF WS-KEYWORD-NOT-FOUND
048900               MOVE "stock" TO WS-SCAN-KEYWORD
049000               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
049100
049200           IF WS-KEYWORD-NOT-FOUND
049300               MOVE "purchase" TO WS-SCAN-KEYWORD
049400               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
049500
049600           IF WS-KEYWORD-NOT-FOUND
049700               MOVE "sale" TO WS-SCAN-KEYWORD
049800               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
049900
050000           IF WS-KEYWORD-NOT-FOUND
050100               MOVE "receiving" TO WS-SCAN-KEYWORD
050200               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
050300
050400           IF WS-KEYWORD-NOT-FOUND
050500               MOVE "shipping" TO WS-SCAN-KEYWORD
050600               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
050700      *
050800       2200-EXIT.
050900           EXIT.
051000      *
051100      * BR-2 -- work out IN / OUT / ADJUSTMENT.  Form-name keyword
051200      * wins first, then falls back on the form master's own
051300      * adjustment-type hint field, then defaults to OUT if the name
051400      * mentions sale, else IN.
051500      *
051600       2300-DETERMINE-ADJUSTMENT-TYPE.
051700      *
051800           MOVE SPACES TO WS-ADJ-TYPE
051900           MOVE WT-FORM-NAME-LOWER (WS-FORM-SEARCH-IDX) TO WS-SCAN-FIELD
052000
052100           MOVE "purchase" TO WS-SCAN-KEYWORD
052200           PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT.
052300           IF WS-KEYWORD-FOUND
052400               MOVE "IN" TO WS-ADJ-TYPE.
052500
052600           IF WS-ADJ-TYPE EQUAL SPACES
052700               MOVE "receiving" TO WS-SCAN-KEYWORD
052800               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
052900               IF WS-KEYWORD-FOUND
053000                   MOVE "IN" TO WS-ADJ-TYPE.
053100
053200           IF WS-ADJ-TYPE EQUAL SPACES
053300               MOVE "in" TO WS-SCAN-KEYWORD
053400               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
053500               IF WS-KEYWORD-FOUND
053600                   MOVE "IN" TO WS-ADJ-TYPE.
053700
053800           IF WS-ADJ-TYPE EQUAL SPACES
053900               MOVE "sale" TO WS-SCAN-KEYWORD
054000               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
054100               IF WS-KEYWORD-FOUND
054200                   MOVE "OUT" TO WS-ADJ-TYPE.
054300
054400           IF WS-ADJ-TYPE EQUAL SPACES
054500               MOVE "shipping" TO WS-SCAN-KEYWORD
054600               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
054700               IF WS-KEYWORD-FOUND
054800                   MOVE "OUT" TO WS-ADJ-TYPE.
054900
055000           IF WS-ADJ-TYPE EQUAL SPACES
055100               MOVE "out" TO WS-SCAN-KEYWORD
055200               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
055300               IF WS-KEYWORD-FOUND
055400                   MOVE "OUT" TO WS-ADJ-TYPE.
055500
055600           IF WS-ADJ-TYPE EQUAL SPACES
055700               IF WT-FORM-ADJ-TYPE-HINT (WS-FORM-SEARCH-IDX) NOT EQUAL SPACES
055800                   MOVE WT-FORM-ADJ-TYPE-HINT (WS-FORM-SEARCH-IDX)
055900                                                        TO WS-ADJ-TYPE
056000                   INSPECT WS-ADJ-TYPE CONVERTING
056100                       "abcdefghijklmnopqrstuvwxyz"
056200                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056300
056400           IF WS-ADJ-TYPE EQUAL SPACES
056500               MOVE "sale" TO WS-SCAN-KEYWORD
056600               PERFORM 5000-TEST-KEYWORD-IN-FIELD THRU 5000-EXIT
056700               IF WS-KEYWORD-FOUND
056800                   MOVE "OUT" TO WS-ADJ-TYPE
056900               ELSE
057000                   MOVE "IN" TO WS-ADJ-TYPE.
057100      *
057200       2300-EXIT.
057300           EXIT.
057400      *
057500      * BR-3/4 -- lift every item line off the submission whose
057600      * quantity is greater than zero.  Zero and negative quantity
057700      * lines are dropped here, they never reach the posting engine.
057800      *
057900       2400-EXTRACT-ADJUSTMENT-LINES.
058000      *
058100           MOVE ZERO TO WS-ADJ-LINE-COUNT
058200           MOVE ZERO TO WS-LINE-IDX
058300
058400           PERFORM 2410-COPY-ONE-ITEM-LINE
058500               VARYING WS-LINE-IDX FROM 1 BY 1
058600               UNTIL WS-LINE-IDX > FS-ITEM-COUNT.
058700      *
058800       2400-EXIT.
058900           EXIT.
059000      *
059100       2410-COPY-ONE-ITEM-LINE.
059200      *
059300           IF FS-LINE-QUANTITY (WS-LINE-IDX) > ZERO
059400               ADD 1 TO WS-ADJ-LINE-COUNT
059500               MOVE FS-LINE-SKU (WS-LINE-IDX)
059600                                 TO WA-LINE-SKU (WS-ADJ-LINE-COUNT)
059700               MOVE FS-LINE-QUANTITY (WS-LINE-IDX)
059800                                 TO WA-LINE-QUANTITY (WS-ADJ-LINE-COUNT)
059900               MOVE FS-LINE-FROM-LOCATION (WS-LINE-IDX)
060000                                 TO WA-LINE-FROM-LOCATION (WS-ADJ-LINE-COUNT)
060100               MOVE FS-LINE-TO-LOCATION (WS-LINE-IDX)
060200                                 TO WA-LINE-TO-LOCATION (WS-ADJ-LINE-COUNT).
060300      *
060400      * BR-5/BR-6 -- one adjustment request, built once per
060500      * submission, covers every item line found above.  Reason and
060600      * reference type are always the same value in this shop's
060700      * posting engine.
060800      *
060900       2500-BUILD-ADJUSTMENT-REQUEST.
061000      *
061100           MOVE FS-COMPANY-ID     TO WS-ADJ-COMPANY-ID
061200           MOVE FS-FORM-ID        TO WS-ADJ-FORM-ID
061300           MOVE FS-SUBMISSION-ID  TO WS-ADJ-SUBMISSION-ID
061400           MOVE FS-SUBMITTED-BY   TO WS-ADJ-PERFORMED-BY
061500
061600           IF WS-ADJ-TYPE-IN
061700               MOVE "PURCHASE_RECEIVING" TO WS-ADJ-REASON
061800           ELSE
061900               IF WS-ADJ-TYPE-OUT
062000                   MOVE "SALE_SHIPPING" TO WS-ADJ-REASON
062100               ELSE
062200                   MOVE "ADJUSTMENT" TO WS-ADJ-REASON.
062300
062400           MOVE WS-ADJ-REASON TO WS-ADJ-REFERENCE-TYPE
062500           MOVE "Auto-processed from form submission" TO WS-ADJ-NOTES
062600
062700           STRING "FS-" FS-SUBMISSION-ID (1:8)
062800                  DELIMITED BY SIZE INTO WS-ADJ-REFERENCE-NUMBER
062900           INSPECT WS-ADJ-REFERENCE-NUMBER (4:8) CONVERTING
063000               "abcdefghijklmnopqrstuvwxyz"
063100            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
063200      *
063300       2500-EXIT.
063400           EXIT.
063500      *
063600      *-----------------------------------------------------------------
063700      * 3000 SERIES - UNIT 2, THE POSTING ENGINE.
063800      *-----------------------------------------------------------------
063900      * Step 1 of the posting engine confirms the submission behind
064000      * this request is the one actually in hand.  In this run's flat
064100      * read-and-post design that can never really go false -- the
064200      * request is built straight from the record just read at
064300      * 2500-BUILD-ADJUSTMENT-REQUEST -- but the check stays in
064400      * because the posting engine used to be reachable from more than
064500      * one caller and refuses to trust its input blind.
064600      *
064700       3000-POST-ADJUSTMENT-REQUEST.
064800      *
064900           IF WS-ADJ-SUBMISSION-ID NOT EQUAL FS-SUBMISSION-ID
065000               MOVE "Y" TO WS-HARD-ERROR-SW
065100               MOVE "SUBMISSION RECORD NOT FOUND FOR POSTING"
065200                                              TO WS-HARD-ERROR-MESSAGE
065300               GO TO 3000-EXIT.
065400
065500           MOVE "N" TO WS-HARD-ERROR-SW
065600           MOVE ZERO TO WS-LINE-IDX
065700
065800           PERFORM 3100-POST-ONE-ITEM-LINE THRU 3100-EXIT
065900               VARYING WS-LINE-IDX FROM 1 BY 1
066000               UNTIL WS-LINE-IDX > WS-ADJ-LINE-COUNT
066100                  OR WS-HARD-ERROR-OCCURRED.
066200
066300           IF WS-HARD-ERROR-OCCURRED
066400               PERFORM 3850-SET-SUBMISSION-FAILED THRU 3850-EXIT
066500           ELSE
066600               PERFORM 3800-SET-SUBMISSION-PROCESSED THRU 3800-EXIT.
066700      *
066800       3000-EXIT.
066900           EXIT.
067000      *
067100       3100-POST-ONE-ITEM-LINE.
067200      *
067300           MOVE WA-LINE-SKU (WS-LINE-IDX) TO WS-LOOKUP-ITEM-ID
067400           MOVE WA-LINE-SKU (WS-LINE-IDX) TO WS-LOOKUP-ITEM-SKU
067500           PERFORM 3110-LOOK-FOR-ITEM-RECORD THRU 3110-EXIT.
067600
067700           IF WS-ITEM-NOT-FOUND
067800               MOVE "Y" TO WS-HARD-ERROR-SW
067900               STRING "ITEM NOT FOUND FOR SKU " WA-LINE-SKU (WS-LINE-IDX)
068000                   DELIMITED BY SIZE INTO WS-HARD-ERROR-MESSAGE
068100               GO TO 3100-EXIT.
068200
068300           PERFORM 3120-VALIDATE-COMPANY-MATCH THRU 3120-EXIT.
068400           IF WS-HARD-ERROR-OCCURRED
068500               GO TO 3100-EXIT.
068600
068700           PERFORM 3130-COMPUTE-STOCK-AFTER  THRU 3130-EXIT.
068800           PERFORM 3140-VALIDATE-STOCK-AFTER THRU 3140-EXIT.
068900           IF WS-HARD-ERROR-OCCURRED
069000               GO TO 3100-EXIT.
069100
069200           PERFORM 3150-WRITE-MOVEMENT-RECORD    THRU 3150-EXIT.
069300           PERFORM 3160-UPDATE-ITEM-MASTER-ENTRY THRU 3160-EXIT.
069400           PERFORM 3170-ACCUMULATE-ADJUSTMENT-DETAIL THRU 3170-EXIT.
069500      *
069600       3100-EXIT.
069700           EXIT.
069800      *
069900      * BR-10 -- an item posted against the wrong company is a hard
070000      * error, the whole request fails.
070100      *
070200       3120-VALIDATE-COMPANY-MATCH.
070300      *
070400           IF WT-ITEM-COMPANY-ID (WS-ITEM-SEARCH-IDX)
070500                              NOT EQUAL WS-ADJ-COMPANY-ID
070600               MOVE "Y" TO WS-HARD-ERROR-SW
070700               STRING "COMPANY MISMATCH FOR ITEM "
070800                       WT-ITEM-SKU (WS-ITEM-SEARCH-IDX)
070900                   DELIMITED BY SIZE INTO WS-HARD-ERROR-MESSAGE.
071000      *
071100       3120-EXIT.
071200           EXIT.
071300      *
071400      * BR-7 -- IN adds, OUT subtracts, ADJUSTMENT sets the stock
071500      * level outright to the posted quantity.
071600      *
071700       3130-COMPUTE-STOCK-AFTER.
071800      *
071900           MOVE WT-ITEM-CURRENT-STOCK (WS-ITEM-SEARCH-IDX) TO
072000                                                       WS-STOCK-BEFORE
072100
072200           IF WS-ADJ-TYPE-IN
072300               COMPUTE WS-STOCK-AFTER =
072400                   WS-STOCK-BEFORE + WA-LINE-QUANTITY (WS-LINE-IDX)
072500           ELSE
072600               IF WS-ADJ-TYPE-OUT
072700                   COMPUTE WS-STOCK-AFTER =
072800                       WS-STOCK-BEFORE - WA-LINE-QUANTITY (WS-LINE-IDX)
072900               ELSE
073000                   IF WS-ADJ-TYPE-ADJUSTMENT
073100                       MOVE WA-LINE-QUANTITY (WS-LINE-IDX) TO
073200                                                        WS-STOCK-AFTER
073300                   ELSE
073400                       MOVE "Y" TO WS-HARD-ERROR-SW
073500                       MOVE "INVALID ADJUSTMENT TYPE" TO
073600                                                  WS-HARD-ERROR-MESSAGE.
073700      *
073800       3130-EXIT.
073900           EXIT.
074000      *
074100      * BR-8 -- stock can never go negative.  Going over the item's
074200      * maximum is only a console warning, ticket AP-1305, the
074300      * posting still goes through.
074400      *
074500       3140-VALIDATE-STOCK-AFTER.
074600      *
074700           MOVE "N" TO WS-OVER-MAXIMUM-SW
074800           IF WS-HARD-ERROR-OCCURRED
074900               GO TO 3140-EXIT.
075000
075100           IF WS-STOCK-AFTER < ZERO
075200               MOVE "Y" TO WS-HARD-ERROR-SW
075300               STRING "NEGATIVE STOCK FOR ITEM "
075400                       WT-ITEM-SKU (WS-ITEM-SEARCH-IDX)
075500                   DELIMITED BY SIZE INTO WS-HARD-ERROR-MESSAGE
075600           ELSE
075700               IF WT-ITEM-MAXIMUM-STOCK (WS-ITEM-SEARCH-IDX) NOT EQUAL ZERO
075800                   IF WS-STOCK-AFTER >
075900                          WT-ITEM-MAXIMUM-STOCK (WS-ITEM-SEARCH-IDX)
076000                       MOVE "Y" TO WS-OVER-MAXIMUM-SW
076100                       DISPLAY "WARNING - OVER MAXIMUM STOCK FOR ITEM "
076200                               WT-ITEM-SKU (WS-ITEM-SEARCH-IDX).
076300      *
076400       3140-EXIT.
076500           EXIT.
076600      *
076700      * BR-9 -- one movement ledger record per item line posted.
076800      * Unit price always comes off the item master -- this shop's
076900      * submission layout carries no line-level price override, so
077000      * that branch of the posting engine's own rule never fires
077100      * here.
077200      *
077300       3150-WRITE-MOVEMENT-RECORD.
077400      *
077500           ADD 1 TO WS-NEXT-MOVEMENT-SEQ
077600           MOVE WS-NEXT-MOVEMENT-SEQ TO WS-MOVEMENT-SEQ-EDIT
077700           STRING "MV" WS-MOVEMENT-SEQ-EDIT
077800               DELIMITED BY SIZE INTO MV-MOVEMENT-ID
077900
078000           MOVE WS-ADJ-COMPANY-ID          TO MV-COMPANY-ID
078100           MOVE WT-ITEM-ID (WS-ITEM-SEARCH-IDX)
078200                                            TO MV-INVENTORY-ITEM-ID
078300           MOVE WS-ADJ-FORM-ID             TO MV-FORM-ID
078400           MOVE WS-ADJ-SUBMISSION-ID       TO MV-FORM-SUBMISSION-ID
078500           MOVE WS-ADJ-TYPE                TO MV-MOVEMENT-TYPE
078600           MOVE WA-LINE-QUANTITY (WS-LINE-IDX)
078700                                            TO MV-MOVEMENT-QTY
078800           MOVE WT-ITEM-UNIT-PRICE (WS-ITEM-SEARCH-IDX)
078900                                            TO MV-MOVEMENT-UNIT-PRICE
079000           COMPUTE MV-MOVEMENT-TOTAL-VALUE ROUNDED =
079100                   MV-MOVEMENT-UNIT-PRICE * MV-MOVEMENT-QTY
079200           MOVE WS-STOCK-BEFORE            TO MV-STOCK-BEFORE
079300           MOVE WS-STOCK-AFTER             TO MV-STOCK-AFTER
079400           MOVE WS-ADJ-REFERENCE-NUMBER    TO MV-REFERENCE-NUMBER
079500           MOVE WS-ADJ-REFERENCE-TYPE      TO MV-REFERENCE-TYPE
079600           MOVE WS-ADJ-NOTES                TO MV-MOVEMENT-NOTES
079700           MOVE WA-LINE-FROM-LOCATION (WS-LINE-IDX)
079800                                            TO MV-FROM-LOCATION
079900           MOVE WA-LINE-TO-LOCATION (WS-LINE-IDX)
080000                                            TO MV-TO-LOCATION
080100           MOVE WS-ADJ-PERFORMED-BY        TO MV-PERFORMED-BY
080200           MOVE WS-CDT-STAMP-14             TO MV-PERFORMED-AT
080300
080400           WRITE INVENTORY-MOVEMENT-RECORD.
080500
080600           ADD 1 TO WS-CT-MOVEMENT-LINES
080700           ADD MV-MOVEMENT-TOTAL-VALUE TO WS-CT-MOVEMENT-VALUE
080800           ADD MV-MOVEMENT-TOTAL-VALUE TO WS-SUBMISSION-VALUE.
080900      *
081000       3150-EXIT.
081100           EXIT.
081200      *
081300      * BR-10/BR-11/BR-12 -- the item entry is rewritten in place with
081400      * the new stock level, a recomputed TOTAL-VALUE, a re-derived
081500      * ITEM-STATUS and TOTAL-MOVEMENTS bumped by one, same as this
081600      * shop has always closed out a stock-card posting.
081700      *
081800       3160-UPDATE-ITEM-MASTER-ENTRY.
081900      *
082000           MOVE WS-STOCK-AFTER TO
082100                       WT-ITEM-CURRENT-STOCK (WS-ITEM-SEARCH-IDX)
082200           MOVE WS-CDT-STAMP-14 TO
082300                       WT-ITEM-LAST-MOVEMENT-DATE (WS-ITEM-SEARCH-IDX)
082400
082500           IF WT-ITEM-UNIT-PRICE (WS-ITEM-SEARCH-IDX) NOT EQUAL ZERO
082600               COMPUTE WT-ITEM-TOTAL-VALUE (WS-ITEM-SEARCH-IDX) ROUNDED =
082700                   WT-ITEM-UNIT-PRICE (WS-ITEM-SEARCH-IDX) * WS-STOCK-AFTER.
082800
082900           IF WS-STOCK-AFTER EQUAL ZERO
083000               MOVE "OUT_OF_STOCK" TO WT-ITEM-STATUS (WS-ITEM-SEARCH-IDX)
083100           ELSE
083200               IF WS-STOCK-AFTER <=
083300                      WT-ITEM-MINIMUM-STOCK (WS-ITEM-SEARCH-IDX)
083400                   MOVE "LOW_STOCK" TO WT-ITEM-STATUS (WS-ITEM-SEARCH-IDX)
083500               ELSE
083600                   MOVE "ACTIVE" TO WT-ITEM-STATUS (WS-ITEM-SEARCH-IDX).
083700
083800           ADD 1 TO WT-ITEM-TOTAL-MOVEMENTS (WS-ITEM-SEARCH-IDX).
083900      *
084000       3160-EXIT.
084100           EXIT.
084200      *
084300      * Roll the posted line into the submission's own detail table
084400      * so FORM-SUBMISSION-FILE-OUT carries a record of exactly what
084500      * got posted, not just a pass/fail flag -- ticket AP-0619.
084600      *
084700       3170-ACCUMULATE-ADJUSTMENT-DETAIL.
084800      *
084900           IF FS-DETAIL-COUNT < 20
085000               ADD 1 TO FS-DETAIL-COUNT
085100               MOVE WA-LINE-SKU (WS-LINE-IDX) TO
085200                           FS-DETAIL-SKU (FS-DETAIL-COUNT)
085300               MOVE WT-ITEM-NAME (WS-ITEM-SEARCH-IDX) TO
085400                           FS-DETAIL-ITEM-NAME (FS-DETAIL-COUNT)
085500               MOVE WA-LINE-QUANTITY (WS-LINE-IDX) TO
085600                           FS-DETAIL-QUANTITY (FS-DETAIL-COUNT)
085700               MOVE WS-ADJ-TYPE TO
085800                           FS-DETAIL-TYPE (FS-DETAIL-COUNT)
085900               MOVE WS-ADJ-REASON TO
086000                           FS-DETAIL-REASON (FS-DETAIL-COUNT).
086100      *
086200       3170-EXIT.
086300           EXIT.
086400      *
086500       3800-SET-SUBMISSION-PROCESSED.
086600      *
086700           MOVE "PROCESSED" TO FS-INVENTORY-STATUS
086800           MOVE SPACES      TO FS-PROCESSING-NOTES
086900           MOVE WS-CDT-STAMP-14 TO FS-PROCESSED-AT
087000           MOVE "BATCH-POSTING" TO FS-PROCESSED-BY
087100           MOVE "PROCESSED" TO WS-RESULT-STATUS
087200           ADD 1 TO WS-CT-SUBMISSIONS-PROCD.
087300      *
087400       3800-EXIT.
087500           EXIT.
087600      *
087700       3850-SET-SUBMISSION-FAILED.
087800      *
087900           MOVE "FAILED"     TO FS-INVENTORY-STATUS
088000           MOVE WS-HARD-ERROR-MESSAGE TO FS-PROCESSING-NOTES
088100           MOVE WS-CDT-STAMP-14 TO FS-PROCESSED-AT
088200           MOVE "BATCH-POSTING" TO FS-PROCESSED-BY
088300           MOVE "FAILED"     TO WS-RESULT-STATUS
088400           ADD 1 TO WS-CT-SUBMISSIONS-FAILED.
088500      *
088600       3850-EXIT.
088700           EXIT.
088800      *
088900      * Every submission read comes back out on the OUT file, whether
089000      * it was posted, failed or left alone as not-an-inventory-form.
089100      *
089200       3900-REWRITE-SUBMISSION-RECORD.
089300      *
089400           MOVE FORM-SUBMISSION-RECORD TO FORM-SUBMISSION-RECORD-OUT
089500           WRITE FORM-SUBMISSION-RECORD-OUT.
089600      *
089700       3900-EXIT.
089800           EXIT.
089900      *
090000      *-----------------------------------------------------------------
090100      * 7000/8000 SERIES - THE END-OF-RUN CONTROL REPORT.
090200      *-----------------------------------------------------------------
090300       7000-PRINT-SUBMISSION-LINE.
090400      *
090500           IF WS-FIRST-SUBMISSION
090600               MOVE FS-COMPANY-ID TO WS-BREAK-COMPANY-ID
090700               MOVE "N" TO WS-FIRST-SUBMISSION-SW
090800               PERFORM 7050-PRINT-COMPANY-HEADING THRU 7050-EXIT.
090900
091000           IF FS-COMPANY-ID NOT EQUAL WS-BREAK-COMPANY-ID
091100               PERFORM 7100-COMPANY-BREAK THRU 7100-EXIT
091200               PERFORM 7050-PRINT-COMPANY-HEADING THRU 7050-EXIT.
091300
091400           IF WS-PAGE-FULL
091500               PERFORM 7000-PRINT-HEADINGS THRU 7000-HEADINGS-EXIT.
091600
091700           MOVE FS-COMPANY-ID    TO D-COMPANY-ID
091800           MOVE FS-SUBMISSION-ID TO D-SUBMISSION-ID
091900           MOVE FS-FORM-ID       TO D-FORM-ID
092000           MOVE WS-ADJ-TYPE      TO D-ADJ-TYPE
092100           MOVE WS-ADJ-LINE-COUNT TO D-LINE-COUNT
092200           MOVE WS-RESULT-STATUS TO D-RESULT
092300           MOVE WS-HARD-ERROR-MESSAGE TO D-MESSAGE
092400
092500           MOVE DETAIL-1 TO PRINTER-RECORD
092600           WRITE PRINTER-RECORD BEFORE ADVANCING 1
092700           ADD 1 TO WS-PRINTED-LINES
092800
092900      *    WS-SUBMISSION-VALUE already reflects only the lines that
093000      *    actually posted before any hard error, and it is what fed
093100      *    WS-CT-MOVEMENT-VALUE line by line back in
093200      *    3150-WRITE-MOVEMENT-RECORD -- add it to the company total
093300      *    the same way, PROCESSED or not, or a submission that posts
093400      *    one line and then hard-fails on a later one shows up in
093500      *    the grand total but never in its own company's total,
093600      *    ticket AP-1420.
093700           ADD WS-SUBMISSION-VALUE TO WS-CO-VALUE
093800
093900           IF WS-RESULT-PROCESSED
094000               ADD 1 TO WS-CO-PROCESSED
094100           ELSE
094200               IF WS-RESULT-FAILED
094300                   ADD 1 TO WS-CO-FAILED
094400               ELSE
094500                   ADD 1 TO WS-CO-SKIPPED.
094600      *
094700       7000-EXIT.
094800           EXIT.
094900      *
095000       7000-PRINT-HEADINGS.
095100      *
095200           ADD 1 TO WS-PAGE-NUMBER
095300           MOVE WS-PAGE-NUMBER TO TL-PAGE-NUMBER
095400
095500           MOVE SPACES TO PRINTER-RECORD
095600           WRITE PRINTER-RECORD AFTER ADVANCING TOP-OF-FORM
095700           MOVE TITLE-LINE TO PRINTER-RECORD
095800           WRITE PRINTER-RECORD BEFORE ADVANCING 2
095900           MOVE HEADING-1 TO PRINTER-RECORD
096000           WRITE PRINTER-RECORD BEFORE ADVANCING 1
096100           MOVE HEADING-2 TO PRINTER-RECORD
096200           WRITE PRINTER-RECORD BEFORE ADVANCING 1
096300
096400           MOVE ZERO TO WS-PRINTED-LINES.
096500      *
096600       7000-HEADINGS-EXIT.
096700           EXIT.
096800      *
096900      * Prints the company id heading line ahead of the first detail
097000      * row for a company -- fired off of 7000-PRINT-SUBMISSION-LINE
097100      * for the very first submission in the run and again every time
097200      * the company id changes, ticket AP-1420.
097300      *
097400       7050-PRINT-COMPANY-HEADING.
097500      *
097600           MOVE WS-BREAK-COMPANY-ID TO CH-COMPANY-ID
097700
097800           MOVE SPACES TO PRINTER-RECORD
097900           WRITE PRINTER-RECORD BEFORE ADVANCING 1
098000           MOVE COMPANY-HEADING-LINE TO PRINTER-RECORD
098100           WRITE PRINTER-RECORD BEFORE ADVANCING 1
098200           ADD 2 TO WS-PRINTED-LINES.
098300      *
098400       7050-EXIT.
098500           EXIT.
098600      *
098700      * Break paragraph, one company total line and reset of the
098800      * company accumulators.
098900      *
099000       7100-COMPANY-BREAK.
099100      *
099200           MOVE WS-BREAK-COMPANY-ID TO CT-COMPANY-ID
099300           MOVE WS-CO-PROCESSED     TO CT-PROCESSED
099400           MOVE WS-CO-FAILED        TO CT-FAILED
099500           MOVE WS-CO-SKIPPED       TO CT-SKIPPED
099600           MOVE WS-CO-VALUE         TO CT-VALUE
099700
099800           MOVE SPACES TO PRINTER-RECORD
099900           WRITE PRINTER-RECORD BEFORE ADVANCING 1
100000           MOVE COMPANY-TOTAL-LINE TO PRINTER-RECORD
100100           WRITE PRINTER-RECORD BEFORE ADVANCING 2
100200           ADD 3 TO WS-PRINTED-LINES
100300
100400           MOVE ZERO TO WS-CO-PROCESSED
100500           MOVE ZERO TO WS-CO-FAILED
100600           MOVE ZERO TO WS-CO-SKIPPED
100700           MOVE ZERO TO WS-CO-VALUE
100800           MOVE FS-COMPANY-ID TO WS-BREAK-COMPANY-ID.
100900      *
101000       7100-EXIT.
101100           EXIT.
101200      *
101300       8000-PRINT-GRAND-TOTALS.
101400      *
101500           PERFORM 7100-COMPANY-BREAK THRU 7100-EXIT.
101600
101700           MOVE WS-CT-SUBMISSIONS-PROCD TO GT-PROCESSED
101800           MOVE WS-CT-SUBMISSIONS-FAILED TO GT-FAILED
101900           MOVE WS-CT-SUBMISSIONS-SKIPPED TO GT-SKIPPED
102000           MOVE WS-CT-MOVEMENT-VALUE TO GT-VALUE
102100
102200           MOVE SPACES TO PRINTER-RECORD
102300           WRITE PRINTER-RECORD BEFORE ADVANCING 1
102400           MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD
102500           WRITE PRINTER-RECORD BEFORE ADVANCING 1.
102600      *
102700       8000-EXIT.
102800           EXIT.
102900      *
103000      *-----------------------------------------------------------------
103100      * 8500 SERIES - SPOOL THE UPDATED ITEM MASTER BACK OUT.
103200      *-----------------------------------------------------------------
103300      * WS-ITEM-TABLE holds every posting this run made -- the whole
103400      * table is written back out here, once, at the very end.  See
103500      * the 2003-05-19 change log entry for why this is a table spool
103600      * and not a keyed REWRITE.
103700      *
103800       8500-WRITE-ITEM-MASTER-OUT.
103900      *
104000           PERFORM 8510-WRITE-ONE-ITEM-ENTRY
104100               VARYING WS-ITEM-TABLE-IDX FROM 1 BY 1
104200               UNTIL WS-ITEM-TABLE-IDX > WS-ITEM-TABLE-COUNT.
104300      *
104400       8500-EXIT.
104500           EXIT.
104600      *
104700       8510-WRITE-ONE-ITEM-ENTRY.
104800      *
104900           MOVE WT-ITEM-ID (WS-ITEM-TABLE-IDX)       TO ITO-ITEM-ID
105000           MOVE WT-ITEM-COMPANY-ID (WS-ITEM-TABLE-IDX)
105100                                                      TO ITO-COMPANY-ID
105200           MOVE WT-ITEM-SKU (WS-ITEM-TABLE-IDX)      TO ITO-SKU
105300           MOVE WT-ITEM-NAME (WS-ITEM-TABLE-IDX)     TO ITO-ITEM-NAME
105400           MOVE WT-ITEM-CATEGORY (WS-ITEM-TABLE-IDX) TO ITO-CATEGORY
105500           MOVE WT-ITEM-UNIT-PRICE (WS-ITEM-TABLE-IDX)
105600                                                   TO ITO-UNIT-PRICE
105700           MOVE WT-ITEM-COST-PRICE (WS-ITEM-TABLE-IDX)
105800                                                   TO ITO-COST-PRICE
105900           MOVE WT-ITEM-SUPPLIER (WS-ITEM-TABLE-IDX) TO ITO-SUPPLIER
106000           MOVE WT-ITEM-CURRENT-STOCK (WS-ITEM-TABLE-IDX)
106100                                                   TO ITO-CURRENT-STOCK
106200           MOVE WT-ITEM-MINIMUM-STOCK (WS-ITEM-TABLE-IDX)
106300                                                   TO ITO-MINIMUM-STOCK
106400           MOVE WT-ITEM-MAXIMUM-STOCK (WS-ITEM-TABLE-IDX)
106500                                                   TO ITO-MAXIMUM-STOCK
106600           MOVE WT-ITEM-UOM (WS-ITEM-TABLE-IDX)
106700                                              TO ITO-UNIT-OF-MEASURE
106800           MOVE WT-ITEM-WAREHOUSE (WS-ITEM-TABLE-IDX) TO ITO-WAREHOUSE
106900           MOVE WT-ITEM-LOCATION (WS-ITEM-TABLE-IDX)  TO ITO-LOCATION
107000           MOVE WT-ITEM-STATUS (WS-ITEM-TABLE-IDX)   TO ITO-ITEM-STATUS
107100           MOVE WT-ITEM-TOTAL-VALUE (WS-ITEM-TABLE-IDX)
107200                                                   TO ITO-TOTAL-VALUE
107300           MOVE WT-ITEM-TOTAL-MOVEMENTS (WS-ITEM-TABLE-IDX)
107400                                                TO ITO-TOTAL-MOVEMENTS
107500           MOVE WT-ITEM-LAST-MOVEMENT-DATE (WS-ITEM-TABLE-IDX)
107600                                             TO ITO-LAST-MOVEMENT-DATE
107700
107800           WRITE INVENTORY-ITEM-RECORD-OUT.
107900      *
108000       8510-EXIT.
108100           EXIT.
108200      *
108300      *-----------------------------------------------------------------
108400      * 9000 SERIES - RUN TERMINATION.
108500      *-----------------------------------------------------------------
108600       9000-TERMINATE-RUN.
108700      *
108800           PERFORM 8500-WRITE-ITEM-MASTER-OUT THRU 8500-EXIT.
108900
109000      *    submissions read and movement lines posted are two of the
109100      *    six run control totals but do not belong on a company
109200      *    control-break report, so they go to the console log here
109300      *    instead, ticket AP-1420.
109400           MOVE WS-CT-SUBMISSIONS-READ TO WS-CT-READ-EDIT
109500           MOVE WS-CT-MOVEMENT-LINES   TO WS-CT-LINES-EDIT
109600           DISPLAY "RUN TOTALS - SUBMISSIONS READ " WS-CT-READ-EDIT
109700                   " MOVEMENT LINES POSTED " WS-CT-LINES-EDIT
109800
109900           CLOSE FORM-MASTER-FILE
110000                 INVENTORY-ITEM-MASTER
110100                 INVENTORY-ITEM-MASTER-OUT
110200                 FORM-SUBMISSION-FILE
110300                 FORM-SUBMISSION-FILE-OUT
110400                 INVENTORY-MOVEMENT-LEDGER
110500                 PRINTER-FILE.
110600      *
110700       9000-EXIT.
110800           EXIT.
110900      *
111000      *-----------------------------------------------------------------
111100      * 5000/2100/3110 SERIES - LIBRARY PARAGRAPHS.
111200      *-----------------------------------------------------------------
111300      *
111400       COPY "PLKEYSCN.CBL".
111500       COPY "PL-LOOK-FOR-FORM-RECORD.CBL".
111600       COPY "PL-LOOK-FOR-ITEM-RECORD.CBL".
