000100      *
000200      * PL-LOOK-FOR-FORM-RECORD.CBL
000300      *
000400      * Table search of the in-memory form master (wsfmtbl.cbl) by
000500      * FORM-ID.  Set FS-FORM-ID (or whatever field holds the id being
000600      * searched for) into WT-FORM-ID's compare field before calling --
000700      * this member expects WS-LOOKUP-FORM-ID to already be moved.
000800      * Comes back with WS-FORM-FOUND-SW set and, when found,
000900      * WS-FORM-SEARCH-IDX pointing at the matching WS-FORM-ENTRY.
001000      *
001100      * 2003-05-19 dmw  written for the switch away from
001200      *                 ORGANIZATION IS INDEXED, replaces a keyed READ
001300      *                 of the old FORM-MASTER-FILE, ticket AP-1140.
001400      * 2011-02-08 smt  PERFORM VARYING re-tests its UNTIL after the
001500      *                 scan paragraph runs and after the index has
001600      *                 already been bumped, so a hit left the index
001700      *                 one row past the match (and off the end of the
001800      *                 table on a last-row match) -- backs the index
001900      *                 off by one the moment the found switch comes
002000      *                 on, ticket AP-1420.
002100      *
002200       2100-LOOK-FOR-FORM-RECORD.
002300
002400           MOVE "N" TO WS-FORM-FOUND-SW
002500           MOVE ZERO TO WS-FORM-SEARCH-IDX
002600
002700           PERFORM 2100-SCAN-ONE-FORM-ENTRY
002800               VARYING WS-FORM-SEARCH-IDX FROM 1 BY 1
002900               UNTIL WS-FORM-SEARCH-IDX > WS-FORM-TABLE-COUNT
003000                  OR WS-FORM-FOUND.
003100
003200           IF WS-FORM-FOUND
003300               SUBTRACT 1 FROM WS-FORM-SEARCH-IDX.
003400
003500       2100-EXIT.
003600           EXIT.
003700
003800       2100-SCAN-ONE-FORM-ENTRY.
003900
004000           IF WT-FORM-ID (WS-FORM-SEARCH-IDX) EQUAL WS-LOOKUP-FORM-ID
004100               MOVE "Y" TO WS-FORM-FOUND-SW.
