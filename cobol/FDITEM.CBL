000100      *
000200      * FDITEM.CBL
000300      *
000400      * FD and record layout for the inventory item master, both the
000500      * copy read at run start (INVENTORY-ITEM-MASTER) and the copy
000600      * spooled back out once every posted movement has been applied
000700      * (INVENTORY-ITEM-MASTER-OUT).  Same two-FD-one-shape convention
000800      * as FDSUBM.CBL.
000900      *
001000      * IT-LAST-MOVEMENT-DATE carries the usual CCYYMMDDHHMMSS stamp;
001100      * IT-LMD-BROKEN-OUT below redefines it into date and time pieces
001200      * for the two places (age-of-movement checks, display formatting)
001300      * that need the pieces separately rather than the whole string.
001400      *
001500      * 1989-02-14 rgh  original cut, item master was a straight
001600      *                 stock-card layout, no status byte.
001700      * 1994-06-30 rgh  added IT-ITEM-STATUS and the 88-levels, ticket
001800      *                 AP-0447.
001900      * 1999-01-11 kjt  Y2K remediation -- IT-LAST-MOVEMENT-DATE
002000      *                 widened from a 2-digit year to full CCYY, old
002100      *                 field renamed to FILLER below.
002200      * 2003-05-19 dmw  added IT-LMD-BROKEN-OUT REDEFINES, ticket
002300      *                 AP-1140.
002400      *
002500       FD  INVENTORY-ITEM-MASTER
002600           LABEL RECORDS ARE STANDARD.
002700
002800       01  INVENTORY-ITEM-RECORD.
002900           05  IT-ITEM-ID                 PIC X(36).
003000           05  IT-COMPANY-ID              PIC X(20).
003100           05  IT-SKU                     PIC X(30).
003200           05  IT-ITEM-NAME               PIC X(60).
003300           05  IT-CATEGORY                PIC X(30).
003400           05  IT-UNIT-PRICE              PIC S9(9)V9(2) COMP-3.
003500           05  IT-COST-PRICE              PIC S9(9)V9(2) COMP-3.
003600           05  IT-SUPPLIER                PIC X(40).
003700           05  IT-CURRENT-STOCK           PIC S9(7) COMP-3.
003800           05  IT-MINIMUM-STOCK           PIC S9(7) COMP-3.
003900           05  IT-MAXIMUM-STOCK           PIC S9(7) COMP-3.
004000           05  IT-UNIT-OF-MEASURE         PIC X(10).
004100           05  IT-WAREHOUSE               PIC X(20).
004200           05  IT-LOCATION                PIC X(20).
004300           05  IT-ITEM-STATUS             PIC X(12).
004400               88  IT-STATUS-ACTIVE           VALUE "ACTIVE".
004500               88  IT-STATUS-LOW-STOCK        VALUE "LOW_STOCK".
004600               88  IT-STATUS-OUT-OF-STOCK     VALUE "OUT_OF_STOCK".
004700               88  IT-STATUS-DISCONTINUED     VALUE "DISCONTINUED".
004800           05  IT-TOTAL-VALUE             PIC S9(11)V9(2) COMP-3.
004900           05  IT-TOTAL-MOVEMENTS         PIC S9(7) COMP-3.
005000           05  IT-LAST-MOVEMENT-DATE      PIC X(14).
005100           05  IT-LMD-BROKEN-OUT REDEFINES IT-LAST-MOVEMENT-DATE.
005200               10  IT-LMD-DATE                PIC 9(8).
005300               10  IT-LMD-TIME                PIC 9(6).
005400           05  FILLER                     PIC X(25).
005500
005600       FD  INVENTORY-ITEM-MASTER-OUT
005700           LABEL RECORDS ARE STANDARD.
005800
005900       01  INVENTORY-ITEM-RECORD-OUT.
006000           05  ITO-ITEM-ID                PIC X(36).
006100           05  ITO-COMPANY-ID             PIC X(20).
006200           05  ITO-SKU                    PIC X(30).
006300           05  ITO-ITEM-NAME              PIC X(60).
006400           05  ITO-CATEGORY               PIC X(30).
006500           05  ITO-UNIT-PRICE             PIC S9(9)V9(2) COMP-3.
006600           05  ITO-COST-PRICE             PIC S9(9)V9(2) COMP-3.
006700           05  ITO-SUPPLIER               PIC X(40).
006800           05  ITO-CURRENT-STOCK          PIC S9(7) COMP-3.
006900           05  ITO-MINIMUM-STOCK          PIC S9(7) COMP-3.
007000           05  ITO-MAXIMUM-STOCK          PIC S9(7) COMP-3.
007100           05  ITO-UNIT-OF-MEASURE        PIC X(10).
007200           05  ITO-WAREHOUSE              PIC X(20).
007300           05  ITO-LOCATION               PIC X(20).
007400           05  ITO-ITEM-STATUS            PIC X(12).
007500           05  ITO-TOTAL-VALUE            PIC S9(11)V9(2) COMP-3.
007600           05  ITO-TOTAL-MOVEMENTS        PIC S9(7) COMP-3.
007700           05  ITO-LAST-MOVEMENT-DATE     PIC X(14).
007800           05  FILLER                     PIC X(25).
