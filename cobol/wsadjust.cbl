000100      *
000200      * wsadjust.cbl
000300      *
000400      * Working storage for the adjustment request built out of one
000500      * form submission (Unit 1) and carried into the posting engine
000600      * (Unit 2), plus the run's control totals and company
000700      * control-break accumulators.
000800      *
000900      * 1991-08-22 rgh  original cut, request held only a single
001000      *                 sku/quantity pair.
001100      * 1996-11-04 kjt  WS-ADJ-LINE made an OCCURS table, one run can
001200      *                 post several item lines out of the same
001300      *                 submission, ticket AP-0619.
001400      * 1999-01-11 kjt  Y2K remediation -- run date/time now windowed
001500      *                 off a 2-digit ACCEPT FROM DATE year instead of
001600      *                 being trusted as 19-something, see
001700      *                 1150-GET-RUN-DATE-TIME.
001800      * 2003-05-19 dmw  added WS-NEXT-MOVEMENT-SEQ, movement id is now
001900      *                 built from a run sequence number instead of a
002000      *                 vendor-supplied key, ticket AP-1140.
002100      *
002200       01  WS-ADJUSTMENT-REQUEST.
002300           05  WS-ADJ-COMPANY-ID          PIC X(20).
002400           05  WS-ADJ-FORM-ID             PIC X(36).
002500           05  WS-ADJ-SUBMISSION-ID       PIC X(36).
002600           05  WS-ADJ-PERFORMED-BY        PIC X(30).
002700           05  WS-ADJ-TYPE                PIC X(10).
002800               88  WS-ADJ-TYPE-IN             VALUE "IN".
002900               88  WS-ADJ-TYPE-OUT            VALUE "OUT".
003000               88  WS-ADJ-TYPE-ADJUSTMENT     VALUE "ADJUSTMENT".
003100           05  WS-ADJ-REASON              PIC X(20).
003200           05  WS-ADJ-REFERENCE-NUMBER    PIC X(20).
003300           05  WS-ADJ-REFERENCE-TYPE      PIC X(20).
003400           05  WS-ADJ-NOTES               PIC X(80).
003500           05  WS-ADJ-LINE-COUNT          PIC S9(3) COMP-3.
003600           05  WS-ADJ-LINE OCCURS 20 TIMES.
003700               10  WA-LINE-SKU                PIC X(30).
003800               10  WA-LINE-QUANTITY           PIC S9(7) COMP-3.
003900               10  WA-LINE-FROM-LOCATION      PIC X(20).
004000               10  WA-LINE-TO-LOCATION        PIC X(20).
004100           05  FILLER                     PIC X(10).
004200
004300       01  WS-POSTING-WORK-AREA.
004400           05  WS-LINE-IDX                PIC S9(3) COMP.
004500           05  WS-CURRENT-ITEM-IDX        PIC S9(5) COMP.
004600           05  WS-HARD-ERROR-SW           PIC X.
004700               88  WS-HARD-ERROR-OCCURRED     VALUE "Y".
004800               88  WS-NO-HARD-ERROR           VALUE "N".
004900           05  WS-HARD-ERROR-MESSAGE      PIC X(80).
005000           05  WS-STOCK-BEFORE            PIC S9(7) COMP-3.
005100           05  WS-STOCK-AFTER             PIC S9(7) COMP-3.
005200           05  WS-POST-UNIT-PRICE         PIC S9(9)V9(2) COMP-3.
005300           05  WS-POST-TOTAL-VALUE        PIC S9(11)V9(2) COMP-3.
005400           05  WS-OVER-MAXIMUM-SW         PIC X.
005500               88  WS-OVER-MAXIMUM-STOCK      VALUE "Y".
005600           05  WS-NEXT-MOVEMENT-SEQ       PIC S9(7) COMP-3 VALUE ZERO.
005700           05  WS-MOVEMENT-SEQ-EDIT       PIC 9(7).
005800           05  WS-RESULT-STATUS           PIC X(10).
005900               88  WS-RESULT-PROCESSED        VALUE "PROCESSED".
006000               88  WS-RESULT-FAILED           VALUE "FAILED".
006100               88  WS-RESULT-SKIPPED          VALUE "SKIPPED".
006200           05  WS-SUBMISSION-VALUE        PIC S9(11)V9(2) COMP-3.
006300           05  FILLER                     PIC X(10).
006400
006500      *
006600      * Run date/time, captured once at 1150-GET-RUN-DATE-TIME and
006700      * stamped onto every movement and every submission this run
006800      * posts or fails -- same "as-of this run" convention this shop
006900      * has always used for its control-file/last-voucher stamps.
007000      * WS-SYSTEM-DATE-PARTS and WS-SYSTEM-TIME-PARTS redefine the raw
007100      * ACCEPT FROM DATE/TIME fields so the windowing logic can get at
007200      * the year, month, day, hour, minute and second separately.
007300      *
007400       01  WS-SYSTEM-DATE-YYMMDD          PIC 9(6).
007500       01  WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-YYMMDD.
007600           05  WS-SYS-YY                  PIC 99.
007700           05  WS-SYS-MM                  PIC 99.
007800           05  WS-SYS-DD                  PIC 99.
007900
008000       01  WS-SYSTEM-TIME-HHMMSSHS        PIC 9(8).
008100       01  WS-SYSTEM-TIME-PARTS REDEFINES WS-SYSTEM-TIME-HHMMSSHS.
008200           05  WS-SYS-HH                  PIC 99.
008300           05  WS-SYS-MIN                 PIC 99.
008400           05  WS-SYS-SS                  PIC 99.
008500           05  WS-SYS-HS                  PIC 99.
008600
008700       01  WS-CDT-CCYY                    PIC 9(4).
008800       01  WS-CDT-STAMP-14                PIC X(14).
008900
009000      *
009100      * Run control totals -- printed as the grand-total line of the
009200      * company control-break report at end of run.
009300      *
009400       01  WS-RUN-TOTALS.
009500           05  WS-CT-SUBMISSIONS-READ     PIC S9(7) COMP-3 VALUE ZERO.
009600           05  WS-CT-SUBMISSIONS-SKIPPED  PIC S9(7) COMP-3 VALUE ZERO.
009700           05  WS-CT-SUBMISSIONS-PROCD    PIC S9(7) COMP-3 VALUE ZERO.
009800           05  WS-CT-SUBMISSIONS-FAILED   PIC S9(7) COMP-3 VALUE ZERO.
009900           05  WS-CT-MOVEMENT-LINES       PIC S9(7) COMP-3 VALUE ZERO.
010000           05  WS-CT-MOVEMENT-VALUE       PIC S9(11)V9(2) COMP-3
010100                                              VALUE ZERO.
010200           05  FILLER                     PIC X(10).
010300
010400      *
010500      * Company control-break accumulators -- reset every time
010600      * WS-BREAK-COMPANY-ID changes (7100-COMPANY-BREAK).
010700      *
010800       01  WS-COMPANY-BREAK-AREA.
010900           05  WS-BREAK-COMPANY-ID        PIC X(20).
011000           05  WS-FIRST-SUBMISSION-SW     PIC X VALUE "Y".
011100               88  WS-FIRST-SUBMISSION            VALUE "Y".
011200           05  WS-CO-PROCESSED            PIC S9(7) COMP-3 VALUE ZERO.
011300           05  WS-CO-FAILED               PIC S9(7) COMP-3 VALUE ZERO.
011400           05  WS-CO-SKIPPED              PIC S9(7) COMP-3 VALUE ZERO.
011500           05  WS-CO-VALUE                PIC S9(11)V9(2) COMP-3
011600                                              VALUE ZERO.
011700           05  FILLER                     PIC X(10).
011800
011900      *
012000      * Keyword-scan work area shared by PLKEYSCN.CBL -- lower-cases a
012100      * field with INSPECT CONVERTING (this compiler has no
012200      * FUNCTION LOWER-CASE) and counts keyword hits with INSPECT
012300      * TALLYING FOR ALL.  WS-SCAN-KEYWORD is always loaded short and
012400      * left space-filled out to the full 20 bytes, so
012500      * WS-KEYWORD-LEN is worked out fresh on every call
012600      * (5000-TEST-KEYWORD-IN-FIELD) and the TALLYING compare is
012700      * reference-modified down to just the keyword text -- otherwise
012800      * the trailing spaces are part of the search string too, ticket
012900      * AP-1422.
013000      *
013100       01  WS-KEYWORD-SCAN.
013200           05  WS-SCAN-FIELD              PIC X(60).
013300           05  WS-SCAN-KEYWORD            PIC X(20).
013400           05  WS-KEYWORD-TALLY           PIC S9(3) COMP.
013500           05  WS-KEYWORD-LEN             PIC S9(3) COMP.
013600           05  WS-KEYWORD-FOUND-SW        PIC X.
013700               88  WS-KEYWORD-FOUND               VALUE "Y".
013800               88  WS-KEYWORD-NOT-FOUND           VALUE "N".
013900           05  FILLER                     PIC X(05).
