000100      *
000200      * wsfmtbl.cbl
000300      *
000400      * Working-storage table holding the form master in memory for
000500      * the length of the run.  FORM-MASTER-FILE is read once at
000600      * start-up (1100-LOAD-FORM-MASTER-TABLE) and every submission's
000700      * FORM-ID is resolved against this table instead of a second
000800      * pass of the file.
000900      *
001000      * 2003-05-19 dmw  written when ORGANIZATION IS INDEXED came out
001100      *                 of every SELECT in this system, ticket AP-1140.
001200      *
001300       01  WS-FORM-TABLE-CONTROL.
001400           05  WS-FORM-TABLE-COUNT        PIC S9(5) COMP VALUE ZERO.
001500           05  WS-FORM-TABLE-MAX          PIC S9(5) COMP VALUE 500.
001600           05  WS-FORM-SEARCH-IDX         PIC S9(5) COMP.
001700           05  WS-FORM-FOUND-SW           PIC X.
001800               88  WS-FORM-FOUND                 VALUE "Y".
001900               88  WS-FORM-NOT-FOUND             VALUE "N".
002000           05  FILLER                     PIC X(05).
002100
002200       01  WS-FORM-TABLE.
002300           05  WS-FORM-ENTRY OCCURS 500 TIMES.
002400               10  WT-FORM-ID                 PIC X(36).
002500               10  WT-FORM-COMPANY-ID         PIC X(20).
002600               10  WT-FORM-NAME               PIC X(60).
002700               10  WT-FORM-NAME-LOWER         PIC X(60).
002800               10  WT-FORM-STATUS             PIC X(10).
002900               10  WT-FORM-ADJ-TYPE-HINT      PIC X(10).
003000               10  FILLER                     PIC X(10).
003100
003200      *
003300      * Search key set by the caller before PL-LOOK-FOR-FORM-RECORD.CBL
003400      * is performed.
003500      *
003600       01  WS-LOOKUP-FORM-ID              PIC X(36).
