000100      *
000200      * SLITEM.CBL
000300      *
000400      * FILE-CONTROL SELECT clauses for the inventory item master.
000500      * Business logic needs direct lookup by ITEM-ID or by SKU, but
000600      * the replacement compiler this shop settled on in 2003 carries
000700      * no ISAM driver, so the master is kept LINE SEQUENTIAL and loaded whole
000800      * into a working-storage table at the top of the run
000900      * (1200-LOAD-ITEM-MASTER-TABLE); all lookup and update happens
001000      * against that table, and the table is spooled back out in full
001100      * at end of run.
001200      *
001300      * 1989-02-14 rgh  original cut, indexed under the old regional
001400      *                 compiler.
001500      * 1999-01-11 kjt  Y2K remediation -- re-verified every date field
001600      *                 on this file carries a 4-digit year; none of
001700      *                 the item-master fields needed conversion.
001800      * 2003-05-19 dmw  dropped ORGANIZATION IS INDEXED, this shop's
001900      *                 replacement compiler has no ISAM handler; item
002000      *                 master now loaded into memory at run start,
002100      *                 ticket AP-1140.
002200      *
002300       SELECT INVENTORY-ITEM-MASTER
002400           ASSIGN TO "ITEMMSTR"
002500           ORGANIZATION IS LINE SEQUENTIAL
002600           FILE STATUS IS WS-ITEM-FILE-STATUS.
002700
002800       SELECT INVENTORY-ITEM-MASTER-OUT
002900           ASSIGN TO "ITEMOUT"
003000           ORGANIZATION IS LINE SEQUENTIAL
003100           FILE STATUS IS WS-ITEM-OUT-FILE-STATUS.
