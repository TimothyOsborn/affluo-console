000100      *
000200      * FDSUBM.CBL
000300      *
000400      * FD and record layout for the form-submission transaction file,
000500      * both the incoming copy (FORM-SUBMISSION-FILE) and the
000600      * rewritten copy (FORM-SUBMISSION-FILE-OUT) produced by the
000700      * posting run.  Both FDs share the identical 01 shape; kept as
000800      * two named records rather than one, same as this shop keeps
000900      * WORK-RECORD and SORT-RECORD apart even when their layout is
001000      * identical, so a maintainer can tell input side from output
001100      * side at a glance in a MOVE statement.
001200      *
001300      * The FS-ITEM-LINE table is filled in ahead of this run by the
001400      * front-end's form-to-line resolution step -- COBOL has no way
001500      * to walk a dynamic field/value map, so by the time this file is
001600      * built every item/quantity pair the operator entered, whether
001700      * typed as separate named fields or as a repeating items block,
001800      * has already been flattened into this OCCURS table.
001900      *
002000      * 1989-02-14 rgh  original cut, no audit-trail fields yet.
002100      * 1991-08-22 rgh  added FS-ITEM-LINE table, voucher-style detail
002200      *                 lines replaced with the item/quantity pairs
002300      *                 needed for stock posting, ticket AP-0201.
002400      * 1996-11-04 kjt  added FS-DETAIL-LINE table and the
002500      *                 processed-at/processed-by stamp fields so the
002600      *                 posted-adjustment audit trail rides along with
002700      *                 the submission instead of a side file,
002800      *                 ticket AP-0619.
002900      *
003000       FD  FORM-SUBMISSION-FILE
003100           LABEL RECORDS ARE STANDARD.
003200
003300       01  FORM-SUBMISSION-RECORD.
003400           05  FS-SUBMISSION-ID           PIC X(36).
003500           05  FS-COMPANY-ID              PIC X(20).
003600           05  FS-FORM-ID                 PIC X(36).
003700           05  FS-SUBMITTED-BY            PIC X(30).
003800           05  FS-SUBMISSION-STATUS       PIC X(10).
003900               88  FS-STATUS-PENDING          VALUE "PENDING".
004000               88  FS-STATUS-APPROVED         VALUE "APPROVED".
004100               88  FS-STATUS-REJECTED         VALUE "REJECTED".
004200           05  FS-INVENTORY-STATUS        PIC X(10).
004300               88  FS-INV-PROCESSED           VALUE "PROCESSED".
004400               88  FS-INV-FAILED              VALUE "FAILED".
004500           05  FS-PROCESSING-NOTES        PIC X(80).
004600           05  FS-PROCESSED-AT            PIC X(14).
004700           05  FS-PROCESSED-BY            PIC X(30).
004800           05  FS-ITEM-COUNT              PIC S9(3) COMP-3.
004900           05  FS-ITEM-LINE OCCURS 20 TIMES.
005000               10  FS-LINE-SKU                PIC X(30).
005100               10  FS-LINE-QUANTITY           PIC S9(7) COMP-3.
005200               10  FS-LINE-FROM-LOCATION      PIC X(20).
005300               10  FS-LINE-TO-LOCATION        PIC X(20).
005400           05  FS-DETAIL-COUNT            PIC S9(3) COMP-3.
005500           05  FS-DETAIL-LINE OCCURS 20 TIMES.
005600               10  FS-DETAIL-SKU              PIC X(30).
005700               10  FS-DETAIL-ITEM-NAME        PIC X(60).
005800               10  FS-DETAIL-QUANTITY         PIC S9(7) COMP-3.
005900               10  FS-DETAIL-TYPE             PIC X(10).
006000               10  FS-DETAIL-REASON           PIC X(20).
006100           05  FILLER                     PIC X(20).
006200
006300       FD  FORM-SUBMISSION-FILE-OUT
006400           LABEL RECORDS ARE STANDARD.
006500
006600       01  FORM-SUBMISSION-RECORD-OUT.
006700           05  FSO-SUBMISSION-ID          PIC X(36).
006800           05  FSO-COMPANY-ID             PIC X(20).
006900           05  FSO-FORM-ID                PIC X(36).
007000           05  FSO-SUBMITTED-BY           PIC X(30).
007100           05  FSO-SUBMISSION-STATUS      PIC X(10).
007200           05  FSO-INVENTORY-STATUS       PIC X(10).
007300           05  FSO-PROCESSING-NOTES       PIC X(80).
007400           05  FSO-PROCESSED-AT           PIC X(14).
007500           05  FSO-PROCESSED-BY           PIC X(30).
007600           05  FSO-ITEM-COUNT             PIC S9(3) COMP-3.
007700           05  FSO-ITEM-LINE OCCURS 20 TIMES.
007800               10  FSO-LINE-SKU               PIC X(30).
007900               10  FSO-LINE-QUANTITY          PIC S9(7) COMP-3.
008000               10  FSO-LINE-FROM-LOCATION     PIC X(20).
008100               10  FSO-LINE-TO-LOCATION       PIC X(20).
008200           05  FSO-DETAIL-COUNT           PIC S9(3) COMP-3.
008300           05  FSO-DETAIL-LINE OCCURS 20 TIMES.
008400               10  FSO-DETAIL-SKU             PIC X(30).
008500               10  FSO-DETAIL-ITEM-NAME       PIC X(60).
008600               10  FSO-DETAIL-QUANTITY        PIC S9(7) COMP-3.
008700               10  FSO-DETAIL-TYPE            PIC X(10).
008800               10  FSO-DETAIL-REASON          PIC X(20).
008900           05  FILLER                     PIC X(20).
