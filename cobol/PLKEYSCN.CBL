000100      *
000200      * PLKEYSCN.CBL
000300      *
000400      * Shared substring test used everywhere this run has to decide
000500      * whether a name or label "contains" one of a short list of
000600      * keywords (inventory-form test, adjustment-type wording,
000700      * item-selection field labels).  WS-SCAN-FIELD and
000800      * WS-SCAN-KEYWORD are set by the caller; WS-KEYWORD-FOUND-SW
000900      * comes back "Y"/"N".
001000      *
001100      * 1991-08-22 rgh  original cut, used only by the inventory-form
001200      *                 test at the time.
001300      * 1996-11-04 kjt  pulled out of 2200-TEST-INVENTORY-FORM into its
001400      *                 own COPY member once the adjustment-type
001500      *                 wording test needed the identical logic,
001600      *                 ticket AP-0619.
001700      * 2011-04-05 smt  TALLYING FOR ALL WS-SCAN-KEYWORD was comparing
001800      *                 the whole 20-byte field, trailing spaces and
001900      *                 all, so a keyword only hit when it happened to
002000      *                 be the last word ahead of the field's own
002100      *                 padding -- every multi-word form name (e.g.
002200      *                 "INVENTORY ADJUSTMENT FORM") missed the
002300      *                 inventory-form and adjustment-type keyword
002400      *                 tests.  the keyword's real length is worked
002500      *                 out first and the TALLYING compare is
002600      *                 reference-modified down to just that much of
002700      *                 WS-SCAN-KEYWORD, ticket AP-1422.
002800      *
002900       5000-TEST-KEYWORD-IN-FIELD.
003000
003100           MOVE ZERO TO WS-KEYWORD-TALLY
003200           MOVE 20 TO WS-KEYWORD-LEN.
003300
003400       5000-FIND-KEYWORD-LEN.
003500           IF WS-KEYWORD-LEN EQUAL 1
003600               GO TO 5000-SCAN-FIELD.
003700           IF WS-SCAN-KEYWORD (WS-KEYWORD-LEN:1) NOT EQUAL SPACE
003800               GO TO 5000-SCAN-FIELD.
003900           SUBTRACT 1 FROM WS-KEYWORD-LEN
004000           GO TO 5000-FIND-KEYWORD-LEN.
004100
004200       5000-SCAN-FIELD.
004300           INSPECT WS-SCAN-FIELD TALLYING WS-KEYWORD-TALLY
004400               FOR ALL WS-SCAN-KEYWORD (1:WS-KEYWORD-LEN)
004500
004600           IF WS-KEYWORD-TALLY GREATER THAN ZERO
004700               MOVE "Y" TO WS-KEYWORD-FOUND-SW
004800           ELSE
004900               MOVE "N" TO WS-KEYWORD-FOUND-SW.
005000
005100       5000-EXIT.
005200           EXIT.
