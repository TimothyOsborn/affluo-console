000100      *
000200      * PL-LOOK-FOR-ITEM-RECORD.CBL
000300      *
000400      * Table search of the in-memory item master (wsitmtbl.cbl).
000500      * Move the line's SKU-or-id text into WS-LOOKUP-ITEM-ID and
000600      * WS-LOOKUP-ITEM-SKU before calling.  Tries an exact match on
000700      * ITEM-ID first (most submission lines already carry the item's
000800      * real id); if that misses, falls back to a scan on SKU, since
000900      * some forms only ever collect the sku code.  Comes back with
001000      * WS-ITEM-FOUND-SW set and, when found, WS-ITEM-SEARCH-IDX
001100      * pointing at the matching WS-ITEM-ENTRY.
001200      *
001300      * 2003-05-19 dmw  written for the switch away from
001400      *                 ORGANIZATION IS INDEXED, replaces a keyed READ
001500      *                 of the old INVENTORY-ITEM-MASTER, ticket
001600      *                 AP-1140.
001700      * 2003-09-02 dmw  added the SKU fallback scan, some forms were
001800      *                 posting against sku codes that never resolved
001900      *                 under the id-only search, ticket AP-1162.
002000      * 2011-02-08 smt  PERFORM VARYING re-tests its UNTIL after the
002100      *                 scan paragraph runs and after the index has
002200      *                 already been bumped, so a hit left the index
002300      *                 one row past the match (and off the end of the
002400      *                 table on a last-row match).  both scans now
002500      *                 back the index off by one the moment the found
002600      *                 switch comes on, ticket AP-1420.
002700      *
002800       3110-LOOK-FOR-ITEM-RECORD.
002900
003000           MOVE "N" TO WS-ITEM-FOUND-SW
003100           MOVE ZERO TO WS-ITEM-SEARCH-IDX
003200
003300           PERFORM 3110-SCAN-BY-ITEM-ID
003400               VARYING WS-ITEM-SEARCH-IDX FROM 1 BY 1
003500               UNTIL WS-ITEM-SEARCH-IDX > WS-ITEM-TABLE-COUNT
003600                  OR WS-ITEM-FOUND
003700
003800           IF WS-ITEM-FOUND
003900               SUBTRACT 1 FROM WS-ITEM-SEARCH-IDX.
004000
004100           IF WS-ITEM-NOT-FOUND
004200               MOVE ZERO TO WS-ITEM-SEARCH-IDX
004300               PERFORM 3110-SCAN-BY-ITEM-SKU
004400                   VARYING WS-ITEM-SEARCH-IDX FROM 1 BY 1
004500                   UNTIL WS-ITEM-SEARCH-IDX > WS-ITEM-TABLE-COUNT
004600                      OR WS-ITEM-FOUND
004700               IF WS-ITEM-FOUND
004800                   SUBTRACT 1 FROM WS-ITEM-SEARCH-IDX.
004900
005000       3110-EXIT.
005100           EXIT.
005200
005300       3110-SCAN-BY-ITEM-ID.
005400
005500           IF WT-ITEM-ID (WS-ITEM-SEARCH-IDX) EQUAL WS-LOOKUP-ITEM-ID
005600               MOVE "Y" TO WS-ITEM-FOUND-SW.
005700
005800       3110-SCAN-BY-ITEM-SKU.
005900
006000           IF WT-ITEM-SKU (WS-ITEM-SEARCH-IDX) EQUAL WS-LOOKUP-ITEM-SKU
006100               MOVE "Y" TO WS-ITEM-FOUND-SW.
